000100*****************************************************
000200*                                                  *
000300*  WORKING STORAGE FOR THE SY000 CALLING LINKAGE   *
000400*                                                  *
000500*****************************************************
000600* PASSED DOWN FROM THE MENU / CRON DRIVER TO ANY CONTROL OR
000700* REPORTING PROGRAM THAT SY000 FINDS SWITCHED ON IN THE
000800* FUNCTION CONTROL TABLE.
000900*
001000* 14/03/18 VBC - 1.01   WS-CD-ARGS FOR PASSING EXTRA INFO TO CALLED
001100*                        PROCESS THAT WILL HELP IN A CRON CALL BY
001200*                        TIME VIA MENU PROGRAM. PICKED BY POSITION
001300*                        WITHIN WS-ARGS.
001400* 14/11/25 VBC - 1.02 - CHG WS-TERM-CODE FROM 9 TO 99.
001500* 11/11/25 VBC - 2.00 - LIFTED OUT OF THE PAYROLL COPY SET FOR USE
001600*                        BY THE NEW CONTROL SUB-SYSTEM. ADDED
001700*                        WS-FUNC-CODE SO SY000 CAN TELL A CALLED
001800*                        MODULE WHICH TABLE ENTRY WOKE IT UP.
001900* 19/01/26 RTF - 2.01 - WS-FUNC-CODE WIDENED 6 -> 8 TO MATCH
002000*                        SY-FUNC-CODE IN WSSYFUNC.COB. REQ# CTL-0019.
002100*
002200 01  WS-CALLING-DATA.
002300     03  WS-CALLED       PIC X(8).
002400     03  WS-CALLER       PIC X(8).
002500     03  WS-DEL-LINK     PIC X(8).
002600     03  WS-TERM-CODE    PIC 99.
002700*                                 NEW 18/5/13
002800     03  WS-PROCESS-FUNC PIC 9.
002900     03  WS-SUB-FUNCTION PIC 9.
003000*                         ADDED 11/11/25 FOR CONTROL DISPATCH.
003100     03  WS-FUNC-CODE    PIC X(8).
003200     03  WS-CD-ARGS      PIC X(13).
003300     03  FILLER          PIC X(4).
003400*
