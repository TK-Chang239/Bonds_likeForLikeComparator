000100*****************************************************************
000200*                                                               *
000300*    S Y S T E M   F U N C T I O N   C O N T R O L   T A B L E  *
000400*                                                               *
000500*****************************************************************
000600* RECORD DEFINITION FOR THE NIGHTLY FUNCTION CONTROL TABLE.
000700* HELD IN WORKING-STORAGE BY THE CALLING CONTROL PROGRAM - THIS
000800* IS NOT A FILE RECORD, THERE BEING NO FILE FOR IT TO LIVE ON.
000900*
001000* EACH ENTRY NAMES ONE BUSINESS FUNCTION THAT OPERATIONS MAY
001100* SWITCH ON FOR A GIVEN RUN.  A RUN WITH NO ENTRY SWITCHED ON
001200* IS A VALID RUN - IT SIMPLY HAS NOTHING SCHEDULED TO DO.
001300*
001400* 11/11/25 VBC    - CREATED FOR THE NEW CONTROL SUB-SYSTEM PENDING
001500*                    THE FUNCTION SPECS FROM SYSTEMS ANALYSIS.
001600* 02/12/25 VBC    - ADDED SY-FUNC-LAST-RUN-DATE, WIDENED SY-FUNC-CODE
001700*                    FROM X(6) TO X(8) ON REQUEST OF OPS.
001800* 19/01/26 RTF    - ADDED SY-FUNC-RETRY-CNT & SY-FUNC-ACTIVE SWITCH
001900*                    SPLIT OUT FROM STATUS BYTE. REQ# CTL-0019.
002000* 08/03/26 JMO    - RE-SEQUENCED TABLE TO 10 ENTRIES (WAS 6) TO GIVE
002100*                    OPS HEADROOM - REQ# CTL-0031.
002200*
002300 01  SY-FUNC-CONTROL-TABLE.
002400     03  SY-FUNC-ENTRY-CNT        PIC 99        COMP.
002500     03  SY-FUNC-ACTIVE-CNT       PIC 99        COMP.
002600     03  SY-FUNC-ENTRY            OCCURS 10 TIMES
002700                                   INDEXED BY SY-FUNC-IX.
002800         05  SY-FUNC-CODE         PIC X(8).
002900*                                  S = SCHEDULED, R = RUNNING,
003000*                                  C = COMPLETE,  BLANK = NOT SET UP
003100         05  SY-FUNC-STATUS       PIC X.
003200             88  SY-FUNC-SCHED            VALUE "S".
003300             88  SY-FUNC-COMP             VALUE "C".
003400*                                  Y OR N - THE OPS RUN SWITCH.
003500         05  SY-FUNC-ACTIVE       PIC X  VALUE "N".
003600             88  SY-FUNC-IS-ACTIVE        VALUE "Y".
003700         05  SY-FUNC-SEQ-NO       PIC 99       COMP.
003800         05  SY-FUNC-RETRY-CNT    PIC 9        COMP.
003900         05  SY-FUNC-LAST-RUN-DATE PIC 9(8)    COMP.
004000         05  FILLER               PIC X(5).
004100     03  FILLER                   PIC X(14).
004200*
004300* ALTERNATE VIEW OF ONE TABLE ENTRY SPLIT CC/YY/MM/DD FOR WHEN
004400* OPS ASK "WHEN DID IT LAST GO" ON THE ENQUIRY SCREEN - SAME
004500* LAYOUT HABIT AS THE DATE BLOCKS USED ACROSS THE REST OF ACAS.
004600*
004700     03  SY-FUNC-DATE-VIEW  REDEFINES SY-FUNC-ENTRY OCCURS 10 TIMES
004800                                   INDEXED BY SY-FUNC-DT-IX.
004900         05  FILLER               PIC X(9).
005000         05  FILLER               PIC 99.
005100         05  SY-FUNC-LAST-RUN-CC  PIC 99.
005200         05  SY-FUNC-LAST-RUN-YY  PIC 99.
005300         05  SY-FUNC-LAST-RUN-MM  PIC 99.
005400         05  SY-FUNC-LAST-RUN-DD  PIC 99.
005500         05  FILLER               PIC X(7).
005600*
005700* FLAT VIEW SO THE WHOLE TABLE CAN BE TESTED IN ONE HIT FOR
005800* "IS ANYTHING AT ALL SWITCHED ON" WITHOUT A SEARCH LOOP.
005900*
006000     03  SY-FUNC-TABLE-FLAT REDEFINES SY-FUNC-ENTRY OCCURS 10 TIMES
006100                                   PIC X(25).
006200*
006300 01  SY-FUNC-COUNTERS.
006400     03  SY-FUNC-WORK-IX          PIC 99        COMP.
006500     03  SY-FUNC-NONE-FOUND-SW    PIC X         VALUE "Y".
006600         88  SY-FUNC-NONE-FOUND           VALUE "Y".
006700         88  SY-FUNC-SOME-FOUND           VALUE "N".
006800     03  FILLER                   PIC X(5).
