000100**************************************************************
000200*                                                              *
000300*          SYSTEM  -  NIGHTLY FUNCTION DISPATCH CHECK          *
000400*                                                              *
000500**************************************************************
000600*
000700 IDENTIFICATION          DIVISION.
000800*===============================
000900*
001000 PROGRAM-ID.             SY000.
001100 AUTHOR.                 R T ELLISON.
001200 INSTALLATION.           APPLEWOOD COMPUTERS - SYSTEMS GROUP.
001300 DATE-WRITTEN.           14/11/85.
001400 DATE-COMPILED.
001500 SECURITY.               COPYRIGHT (C) 1985-2026 & LATER,
001600                         VINCENT BRYAN COEN.
001700                         DISTRIBUTED UNDER THE GNU GENERAL
001800                         PUBLIC LICENSE.
001900                         SEE THE FILE COPYING FOR DETAILS.
002000*
002100*    REMARKS.           CONTROL SUB-SYSTEM START OF DAY. LOOKS
002200*                        AT THE FUNCTION CONTROL TABLE AND
002300*                        EITHER CHAINS TO WHICHEVER FUNCTION
002400*                        OPS HAVE SWITCHED ON FOR THIS RUN, OR
002500*                        LOGS THAT NOTHING IS SCHEDULED AND
002600*                        ENDS THE RUN NORMALLY.
002700*
002800*    VERSION.           SEE PROG-NAME & DATE-COMPED IN WS.
002900*
003000*    CALLED MODULES.    { NAMED IN SY-FUNC-CODE AT RUN TIME,
003100*                          NONE SHIPPED WITH THIS MODULE. }
003200*
003300*    ERROR MESSAGES USED.
003400*  SYSTEM WIDE:
003500*                        SY000 CTL001 - NO FUNCTION ACTIVE.
003600*                        SY000 CTL002 - TABLE OVERFLOW ON SCAN.
003700*
003800* CHANGES:
003900* 14/11/85 VBC -        ORIGINAL ISSUE. CONTROL SHELL ONLY -
004000*                       SYSTEMS ANALYSIS HAVE NOT YET SUPPLIED
004100*                       THE FUNCTION LIST FOR THIS SUB-SYSTEM,
004200*                       SO THE TABLE SHIPS EMPTY AND THE RUN
004300*                       JUST CONFIRMS THERE IS NOTHING TO DO.
004400* 02/06/87 VBC -    .01 ADDED FUNC-RETRY-CNT BUMP ON RE-RUN.
004500* 19/03/91 VBC -    .02 CATER FOR MORE THAN ONE ACTIVE ENTRY -
004600*                       FIRST ONE FOUND WINS, REST LOGGED SKIPPED.
004700* 08/09/98 VBC -    .03 Y2K. RUN-DATE AND TABLE DATES WIDENED TO
004800*                       FOUR DIGIT YEAR (WAS TWO). SY-FUNC-LAST-
004900*                       RUN-DATE IN WSSYFUNC.COB NOW PIC 9(8).
005000* 03/03/09 VBC -        MIGRATION TO OPEN COBOL V3.00.00.
005100* 24/10/16 VBC -    .04 ALL PROGRAMS NOW USING WSNAMES.COB IN
005200*                       COPYBOOKS.
005300* 16/04/24 VBC          COPYRIGHT NOTICE UPDATE SUPERSEDING ALL
005400*                       PREVIOUS NOTICES.
005500* 20/09/25 VBC - 3.3.00 VERSION UPDATE AND BUILDS RESET.
005600* 11/11/25 VBC - 1.0.00 RE-WRITTEN FROM SCRATCH AS THE CONTROL
005700*                       SUB-SYSTEM START OF DAY - NO BUSINESS
005800*                       FUNCTION HAS YET BEEN AGREED WITH OPS
005900*                       OR SYSTEMS ANALYSIS FOR THIS RUN, SO
006000*                       THIS ISSUE CARRIES NO FUNCTION LOGIC -
006100*                       SEE WSSYFUNC.COB CHANGE LOG.
006200* 19/01/26 RTF -    .01 ADDED SKIPPED-ENTRY COUNT TO THE LOG LINE
006300*                       FOR ENTRIES FOUND BUT NOT SWITCHED ON.
006400*                       REQ# CTL-0019.
006500* 08/03/26 JMO -    .02 TABLE RE-SEQUENCED TO 10 ENTRIES IN
006600*                       WSSYFUNC.COB - LOOP LIMIT CHANGED TO
006700*                       MATCH. REQ# CTL-0031.
006800**
006900*
007000*************************************************************************
007100*
007200* COPYRIGHT NOTICE.
007300* ****************
007400*
007500* THESE FILES AND PROGRAMS IS PART OF THE APPLEWOOD COMPUTERS
007600* ACCOUNTING SYSTEM AND IS COPYRIGHT (C) VINCENT B COEN.
007700* 1976-2026 AND LATER.
007800*
007900* THIS PROGRAM IS NOW FREE SOFTWARE; YOU CAN REDISTRIBUTE IT AND/OR
008000* MODIFY IT UNDER THE TERMS OF THE GNU GENERAL PUBLIC LICENSE AS
008100* PUBLISHED BY THE FREE SOFTWARE FOUNDATION; VERSION 3 AND LATER
008200* AS REVISED FOR PERSONAL USAGE ONLY AND THAT INCLUDES FOR USE
008300* WITHIN A BUSINESS BUT WITHOUT REPACKAGING OR FOR RESALE IN ANY
008400* WAY.
008500*
008600* PERSONS INTERESTED IN REPACKAGING, REDEVELOPMENT FOR THE PURPOSE
008700* OF RESALE OR DISTRIBUTION IN A RENTAL MODE MUST GET IN TOUCH
008800* WITH THE COPYRIGHT HOLDER WITH YOUR COMMERCIAL PLANS AND
008900* PROPOSALS TO VBCOEN@GMAIL.COM.
009000*
009100* ACAS IS DISTRIBUTED IN THE HOPE THAT IT WILL BE USEFUL, BUT
009200* WITHOUT ANY WARRANTY; WITHOUT EVEN THE IMPLIED WARRANTY OF
009300* MERCHANTABILITY OR FITNESS FOR A PARTICULAR PURPOSE. SEE THE
009400* GNU GENERAL PUBLIC LICENSE FOR MORE DETAILS. IF IT BREAKS, YOU
009500* OWN BOTH PIECES BUT I WILL ENDEAVOUR TO FIX IT, PROVIDING YOU
009600* TELL ME ABOUT THE PROBLEM.
009700*
009800* YOU SHOULD HAVE RECEIVED A COPY OF THE GNU GENERAL PUBLIC
009900* LICENSE ALONG WITH ACAS; SEE THE FILE COPYING. IF NOT, WRITE
010000* TO THE FREE SOFTWARE FOUNDATION, 59 TEMPLE PLACE, SUITE 330,
010100* BOSTON, MA 02111-1307 USA.
010200*
010300*************************************************************************
010400*
010500 ENVIRONMENT             DIVISION.
010600*===============================
010700*
010800 CONFIGURATION           SECTION.
010900 SOURCE-COMPUTER.        APPLEWOOD-HOST.
011000 OBJECT-COMPUTER.        APPLEWOOD-HOST.
011100 SPECIAL-NAMES.
011200     CLASS  SY-ALPHA   IS  "A" THRU "Z"
011300     CLASS  SY-NUMERIC IS  "0" THRU "9"
011400     C01    IS  TOP-OF-FORM
011500     UPSI-0 IS  SY-DEBUG-SWITCH.
011600*
011700 INPUT-OUTPUT            SECTION.
011800*------------------------------
011900 FILE-CONTROL.
012000*                        NO FILES ON THIS RUN - SEE REMARKS.
012100*
012200 DATA                    DIVISION.
012300*===============================
012400 FILE SECTION.
012500*                        NO FILES ON THIS RUN - SEE REMARKS.
012600*
012700 WORKING-STORAGE SECTION.
012800*----------------------
012900*
013000 77  PROG-NAME           PIC X(15) VALUE "SY000 (1.0.02)".
013100*
013200 COPY "WSSYFUNC.COB".
013300*
013400 01  WS-WORK-AREAS.
013500     03  WS-RUN-DATE.
013600         05  WS-RUN-CC       PIC 99.
013700         05  WS-RUN-YY       PIC 99.
013800         05  WS-RUN-MM       PIC 99.
013900         05  WS-RUN-DD       PIC 99.
014000     03  WS-RUN-DATE-NUM REDEFINES WS-RUN-DATE
014100                             PIC 9(8).
014200     03  WS-LOG-LINE         PIC X(60) VALUE SPACES.
014300     03  WS-LOG-COUNT        PIC 999     COMP VALUE ZERO.
014400     03  WS-SKIP-COUNT       PIC 99      COMP VALUE ZERO.
014500     03  FILLER              PIC X(9).
014600*
014700 01  ERROR-MESSAGES.
014800*    SYSTEM WIDE
014900     03  CTL001          PIC X(31)
015000                          VALUE "SY000 CTL001 NO FUNCTION ACTIVE".
015100     03  CTL002          PIC X(35)
015200                          VALUE "SY000 CTL002 TABLE OVERFLOW ON SCAN".
015300     03  FILLER          PIC X(8)    VALUE SPACES.
015400*
015500 01  ERROR-CODE          PIC 999.
015600*
015700 LINKAGE SECTION.
015800*==============
015900*
016000 COPY "WSCALL.COB".
016100*
016200 PROCEDURE  DIVISION USING WS-CALLING-DATA.
016300*===========================================
016400*
016500 MAIN-CONTROL.
016600     MOVE     ZERO  TO  SY-FUNC-ENTRY-CNT
016700                         SY-FUNC-ACTIVE-CNT
016800                         WS-SKIP-COUNT.
016900     SET      SY-FUNC-NONE-FOUND TO  TRUE.
017000*
017100     ACCEPT   WS-RUN-DATE  FROM  DATE  YYYYMMDD.
017200*
017300     PERFORM  SCAN-TABLE  THRU  SCAN-TABLE-EXIT
017400              VARYING  SY-FUNC-IX  FROM  1  BY  1
017500              UNTIL    SY-FUNC-IX  > 10.
017600*
017700     IF       SY-FUNC-NONE-FOUND
017800              PERFORM  LOG-NOTHING-SCHEDULED
017900              GO TO    MAIN-EXIT.
018000*
018100     PERFORM  DISPATCH-FUNCTION.
018200*
018300 MAIN-EXIT.
018400     MOVE     ZERO  TO  WS-TERM-CODE.
018500     EXIT     PROGRAM.
018600*
018700 SCAN-TABLE.
018800     ADD      1  TO  SY-FUNC-ENTRY-CNT.
018900     IF       SY-FUNC-IS-ACTIVE (SY-FUNC-IX)
019000              IF       SY-FUNC-SOME-FOUND
019100                       ADD  1  TO  WS-SKIP-COUNT
019200                       GO TO  SCAN-TABLE-EXIT
019300              ELSE
019400                       SET  SY-FUNC-SOME-FOUND      TO  TRUE
019500                       ADD  1  TO  SY-FUNC-ACTIVE-CNT
019600                       MOVE SY-FUNC-CODE (SY-FUNC-IX)
019700                                       TO  WS-FUNC-CODE.
019800*
019900 SCAN-TABLE-EXIT.
020000     EXIT.
020100*
020200 DISPATCH-FUNCTION.
020300     MOVE     "FUNCTION SCHEDULED - "   TO  WS-LOG-LINE.
020400     MOVE     WS-FUNC-CODE              TO  WS-LOG-LINE (23:8).
020500     DISPLAY  WS-LOG-LINE.
020600     IF       WS-SKIP-COUNT  >  ZERO
020700              MOVE  "OTHER ACTIVE ENTRIES SKIPPED - SEE LOG"
020800                                         TO  WS-LOG-LINE
020900              DISPLAY WS-LOG-LINE.
021000     CALL     WS-FUNC-CODE  USING  WS-CALLING-DATA.
021100*
021200 LOG-NOTHING-SCHEDULED.
021300     DISPLAY  CTL001.
021400     MOVE     "NO ENTRY IN SY-FUNC-CONTROL-TABLE IS SWITCHED ON"
021500                                         TO  WS-LOG-LINE.
021600     DISPLAY  WS-LOG-LINE.
021700     MOVE     "RUN ENDS NORMALLY - THERE IS NOTHING TO DO TODAY"
021800                                         TO  WS-LOG-LINE.
021900     DISPLAY  WS-LOG-LINE.
022000*
